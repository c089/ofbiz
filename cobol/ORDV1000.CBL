000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.  ORDV1000.
000400 AUTHOR.      R J MASON.
000500 INSTALLATION. MERCHANTS DATA PROCESSING CENTER.
000600 DATE-WRITTEN. 1987-03-10.
000700 DATE-COMPILED.
000800 SECURITY.    CONFIDENTIAL - AUTHORIZED USERS ONLY.
000900*
001000******************************************************************
001100** ORDV1000 -- ORDER HEADER DEFAULTING STEP
001200**
001300** JOB STEP 1 OF THE ORDER VALIDATION / PRICING RULES BATCH JOB.
001400** READS THE STORE MASTER EXTRACT AND PROJECTS THE FIELDS THE
001500** ORDER HEADER NEEDS (VIEW-CART FLAG, PAY-TO PARTY, FACILITY,
001600** CURRENCY, PIN FLAG) INTO A SEARCH-ALL TABLE, THEN READS EACH
001700** INCOMING ORDER HEADER REQUEST AND RESOLVES THE EFFECTIVE
001800** LOCALE, CURRENCY, BILL-FROM PARTY, FULFILLMENT FACILITY AND
001900** VIEW-CART-ON-ADD FLAG FOR THE HEADER, WRITING THE RESULT
002000** RECORD.  A HEADER WHOSE STORE CANNOT BE FOUND IS REJECTED TO
002100** THE EXCEPTION REPORT -- NO RESULT IS WRITTEN FOR IT.  THE ID
002200** OF THE LAST SUCCESSFULLY RESOLVED STORE, AND THE HEADER
002300** READ/REJECT COUNTS, ARE PASSED FORWARD ON CTLCNT TO JOB STEP
002400** 2 (ORDV2000), WHICH USES THEM TO PRINT THE COMBINED RUN
002500** CONTROL REPORT.
002600**
002700*-----------------------------------------------------------------
002800* CHANGE LOG
002900*-----------------------------------------------------------------
003000* DATE       BY   REQUEST#      DESCRIPTION
003100* ---------- ---  ------------  ---------------------------------
003200* 1987-03-10 RJM  CR-1987-009   ORIGINAL PROGRAM, WRITTEN FOR THE 87009RJM
003300*                               CART-TO-BATCH CONVERSION PROJECT.
003400* 1987-06-22 RJM  CR-1987-014   ADDED BILL-FROM PARTY OVERRIDE    87014RJM
003500*                               RULE REQUESTED BY AP.
003600* 1989-01-15 TLK  CR-1989-003   CORRECTED VIEW-CART-ON-ADD TO BE  89003TLK
003700*                               CASE INSENSITIVE ON 'Y'/'y' ONLY.
003800* 1991-09-04 TLK  CR-1991-077   ADDED EXCEPTION REPORT FOR        91077TLK
003900*                               UNKNOWN STORE ID, PREVIOUSLY AN
004000*                               ABEND.
004100* 1994-11-30 DWP  CR-1994-118   STORE MASTER WIDENED FOR STORE    94118DWP
004200*                               NAME/ADDRESS/PHONE (MERCH
004300*                               MASTER DATA PROJECT).
004400* 1996-05-08 DWP  CR-1996-042   SPLIT COMBINED REPORT GENERATION  96042DWP
004500*                               OUT TO ORDV2000, ADDED CTLCNT
004600*                               HANDOFF RECORD.
004700* 1998-11-02 DWP  CR-1998-231   Y2K: STORE MASTER MAINTENANCE     98231DWP
004800*                               DATE EXPANDED FROM YY TO CCYY.
004900* 1999-02-19 DWP  CR-1999-014   Y2K: VERIFIED CTLCNT HANDOFF AND  99014DWP
005000*                               RUN DATE FIELDS ARE CCYY CLEAN.
005020* 2004-08-30 GLR  CR-2004-067   STORE TABLE MAX RAISED TO 500     04067GLR
005040*                               ENTRIES FOR THE REGIONAL STORE
005060*                               ROLLOUT.
005080* 2013-06-11 PNV  CR-2013-029   ADDED DEBUG-TRACE UPSI SWITCH FOR 13029PNV
005090*                               PRODUCTION SUPPORT, NO LOGIC
005095*                               CHANGE.
005100*-----------------------------------------------------------------
005200*
005300 ENVIRONMENT DIVISION.
005400*
005500 CONFIGURATION SECTION.
005600*
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM
005900     SWITCH-1 IS UPSI-1
006000         ON STATUS IS DEBUG-TRACE-ON
006100         OFF STATUS IS DEBUG-TRACE-OFF.
006200*
006300 INPUT-OUTPUT SECTION.
006400*
006500 FILE-CONTROL.
006600*
006700     SELECT STOREMST ASSIGN TO STOREMST
006800                     ORGANIZATION IS LINE SEQUENTIAL.
006900     SELECT ORDHREQ  ASSIGN TO ORDHREQ
007000                     ORGANIZATION IS LINE SEQUENTIAL.
007100     SELECT ORDHRES  ASSIGN TO ORDHRES
007200                     ORGANIZATION IS LINE SEQUENTIAL.
007300     SELECT EXCPRPT  ASSIGN TO EXCPRPT
007400                     ORGANIZATION IS LINE SEQUENTIAL.
007500     SELECT CTLCNT   ASSIGN TO CTLCNT
007600                     ORGANIZATION IS LINE SEQUENTIAL.
007700*
007800 DATA DIVISION.
007900*
008000 FILE SECTION.
008100*
008200 FD  STOREMST.
008300*
008400     COPY STRMAST.
008500*
008600 FD  ORDHREQ.
008700*
008800 01  ORH-ORDER-HEADER-REQUEST.
008900     05  ORH-STORE-ID                 PIC X(20).
009000     05  ORH-LOCALE                   PIC X(10).
009100     05  ORH-CURRENCY                 PIC X(03).
009200     05  ORH-BILL-FROM-PARTY-ID       PIC X(20).
009300     05  ORH-DEFAULT-LOCALE           PIC X(10).
009400     05  FILLER                       PIC X(17).
009500*
009600 FD  ORDHRES.
009700*
009800 01  RES-ORDER-HEADER-RESULT.
009900     05  RES-STORE-ID                 PIC X(20).
010000     05  RES-LOCALE                   PIC X(10).
010100     05  RES-CURRENCY                 PIC X(03).
010200     05  RES-BILL-FROM-PARTY-ID       PIC X(20).
010300     05  RES-FACILITY-ID              PIC X(20).
010400     05  RES-VIEW-CART-ON-ADD         PIC X(01).
010500     05  FILLER                       PIC X(26).
010600*
010700 FD  EXCPRPT.
010800*
010900 01  EXC-EXCEPTION-LINE.
011000     05  FILLER                       PIC X(01)  VALUE SPACE.
011100     05  EXC-MESSAGE-TEXT             PIC X(60).
011200     05  FILLER                       PIC X(19).
011300*
011400 FD  CTLCNT.
011500*
011600 01  RCC-RUN-CONTROL-RECORD.
011700     05  RCC-HEADERS-READ             PIC 9(07).
011800     05  RCC-HEADERS-REJECTED         PIC 9(07).
011900     05  RCC-LAST-RESOLVED-STORE-ID   PIC X(20).
012000     05  FILLER                       PIC X(46).
012100*
012200 WORKING-STORAGE SECTION.
012300*
012400 01  EXC-EXCEPTION-LINE-R REDEFINES EXC-EXCEPTION-LINE
012500                                 PIC X(80).
012600*
012620 77  WS-STOREMST-EOF-SWITCH       PIC X  VALUE "N".
012640     88  STOREMST-EOF                    VALUE "Y".
012660 77  WS-ORDHREQ-EOF-SWITCH        PIC X  VALUE "N".
012680     88  ORDHREQ-EOF                     VALUE "Y".
012700 01  WS-SWITCHES.
013200     05  WS-STORE-FOUND-SWITCH        PIC X  VALUE "N".
013300         88  STORE-FOUND                     VALUE "Y".
013320     05  FILLER                       PIC X(05).
013400*
013500 01  WS-COUNTERS.
013600     05  WS-HEADERS-READ              PIC S9(7)  COMP  VALUE ZERO.
013700     05  WS-HEADERS-REJECTED          PIC S9(7)  COMP  VALUE ZERO.
013720     05  FILLER                       PIC X(02).
013800*
013900 01  WS-TABLE-CONTROL.
014000     05  WS-STORE-TABLE-COUNT         PIC S9(4)  COMP  VALUE ZERO.
014100     05  WS-STORE-TABLE-MAX           PIC S9(4)  COMP  VALUE +500.
014120     05  FILLER                       PIC X(02).
014200*
014300 01  WS-RUN-DATE.
014400     05  WS-RUN-DATE-YYMMDD           PIC 9(06).
014500 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
014600     05  WS-RUN-YY                    PIC 9(02).
014700     05  WS-RUN-MM                    PIC 9(02).
014800     05  WS-RUN-DD                    PIC 9(02).
014900*
015000 01  WS-LAST-RESOLVED-STORE-ID        PIC X(20)  VALUE SPACE.
015100*
015200******************************************************************
015300** STORE-TABLE -- THE "PRODUCTSTORE MASTER-DATA PROJECTOR".
015400** ONLY THE FIELDS THE ORDER HEADER DEFAULTING LOGIC ACTUALLY
015500** NEEDS ARE CARRIED INTO THE TABLE ROW -- NOT THE WHOLE STORE
015600** MASTER RECORD.  SEE 170-LOAD-ONE-STORE-ENTRY.
015700******************************************************************
015800 01  STORE-TABLE.
015900     05  STORE-TABLE-ENTRY OCCURS 1 TO 500 TIMES
016000             DEPENDING ON WS-STORE-TABLE-COUNT
016100             ASCENDING KEY IS STE-STORE-ID
016200             INDEXED BY STORE-IDX.
016300         10  STE-STORE-ID              PIC X(20).
016400         10  STE-VIEW-CART-ON-ADD      PIC X(01).
016500         10  STE-REQUIRE-PIN-CODE      PIC X(01).
016600         10  STE-PAY-TO-PARTY-ID       PIC X(20).
016700         10  STE-INVENTORY-FACILITY-ID PIC X(20).
016800         10  STE-DEFAULT-CURRENCY-CODE PIC X(03).
016900         10  FILLER                    PIC X(14).
017000*
017100 PROCEDURE DIVISION.
017200*
017300 000-RESOLVE-ORDER-HEADERS.
017400*
017500     PERFORM 100-INITIALIZE-RUN THRU 100-EXIT.
017600     PERFORM 150-LOAD-STORE-TABLE THRU 150-EXIT.
017700     PERFORM 200-PROCESS-ORDER-HEADERS THRU 200-EXIT
017800         UNTIL ORDHREQ-EOF.
017900     PERFORM 900-WRITE-CONTROL-COUNTS THRU 900-EXIT.
018000     PERFORM 950-TERMINATE-RUN THRU 950-EXIT.
018100     STOP RUN.
018200*
018300 100-INITIALIZE-RUN.
018400*
018500     ACCEPT WS-RUN-DATE-YYMMDD FROM DATE.
018600     IF DEBUG-TRACE-ON
018700         DISPLAY "ORDV1000 DEBUG -- RUN DATE " WS-RUN-DATE-YYMMDD.
018800     OPEN INPUT  STOREMST
018900                 ORDHREQ
019000          OUTPUT ORDHRES
019100                 EXCPRPT
019200                 CTLCNT.
019300 100-EXIT.
019400     EXIT.
019500*
019600 150-LOAD-STORE-TABLE.
019700*
019800     PERFORM 160-READ-STOREMST THRU 160-EXIT.
019900     PERFORM 170-LOAD-ONE-STORE-ENTRY THRU 170-EXIT
020000         UNTIL STOREMST-EOF.
020100 150-EXIT.
020200     EXIT.
020300*
020400 160-READ-STOREMST.
020500*
020600     READ STOREMST
020700         AT END
020800             SET STOREMST-EOF TO TRUE.
020900 160-EXIT.
021000     EXIT.
021100*
021200 170-LOAD-ONE-STORE-ENTRY.
021300*
021400     ADD 1 TO WS-STORE-TABLE-COUNT.
021500     IF WS-STORE-TABLE-COUNT > WS-STORE-TABLE-MAX
021600         DISPLAY "ORDV1000 -- STORE TABLE FULL, RUN ABORTED"
021700         PERFORM 950-TERMINATE-RUN THRU 950-EXIT
021800         MOVE 16 TO RETURN-CODE
021900         STOP RUN.
022000     MOVE STR-STORE-ID
022100         TO STE-STORE-ID (WS-STORE-TABLE-COUNT).
022200     MOVE STR-VIEW-CART-ON-ADD
022300         TO STE-VIEW-CART-ON-ADD (WS-STORE-TABLE-COUNT).
022400     MOVE STR-REQUIRE-PIN-CODE
022500         TO STE-REQUIRE-PIN-CODE (WS-STORE-TABLE-COUNT).
022600     MOVE STR-PAY-TO-PARTY-ID
022700         TO STE-PAY-TO-PARTY-ID (WS-STORE-TABLE-COUNT).
022800     MOVE STR-INVENTORY-FACILITY-ID
022900         TO STE-INVENTORY-FACILITY-ID (WS-STORE-TABLE-COUNT).
023000     MOVE STR-DEFAULT-CURRENCY-CODE
023100         TO STE-DEFAULT-CURRENCY-CODE (WS-STORE-TABLE-COUNT).
023200     PERFORM 160-READ-STOREMST THRU 160-EXIT.
023300 170-EXIT.
023400     EXIT.
023500*
023600 200-PROCESS-ORDER-HEADERS.
023700*
023800     PERFORM 210-READ-ORDER-HEADER THRU 210-EXIT.
023900     IF NOT ORDHREQ-EOF
024000         ADD 1 TO WS-HEADERS-READ
024100         PERFORM 220-LOOKUP-STORE THRU 220-EXIT
024200         IF STORE-FOUND
024300             PERFORM 230-RESOLVE-HEADER-DEFAULTS THRU 230-EXIT
024400             PERFORM 240-WRITE-HEADER-RESULT THRU 240-EXIT
024500         ELSE
024600             PERFORM 250-REJECT-HEADER THRU 250-EXIT.
024700 200-EXIT.
024800     EXIT.
024900*
025000 210-READ-ORDER-HEADER.
025100*
025200     READ ORDHREQ
025300         AT END
025400             SET ORDHREQ-EOF TO TRUE.
025500 210-EXIT.
025600     EXIT.
025700*
025800 220-LOOKUP-STORE.
025900*
026000     SET STORE-FOUND TO FALSE.
026100     SEARCH ALL STORE-TABLE-ENTRY
026200         AT END
026300             NEXT SENTENCE
026400         WHEN STE-STORE-ID (STORE-IDX) = ORH-STORE-ID
026500             SET STORE-FOUND TO TRUE.
026600 220-EXIT.
026700     EXIT.
026800*
026900 230-RESOLVE-HEADER-DEFAULTS.
027000*
027100     MOVE ORH-STORE-ID TO RES-STORE-ID.
027200     PERFORM 231-RESOLVE-LOCALE THRU 231-EXIT.
027300     PERFORM 232-RESOLVE-CURRENCY THRU 232-EXIT.
027400     PERFORM 233-RESOLVE-BILL-FROM THRU 233-EXIT.
027500     PERFORM 234-RESOLVE-FACILITY THRU 234-EXIT.
027600     PERFORM 235-RESOLVE-VIEW-CART THRU 235-EXIT.
027700     MOVE ORH-STORE-ID TO WS-LAST-RESOLVED-STORE-ID.
027800 230-EXIT.
027900     EXIT.
028000*
028100 231-RESOLVE-LOCALE.
028200*
028300     IF ORH-LOCALE NOT = SPACE
028400         MOVE ORH-LOCALE TO RES-LOCALE
028500     ELSE
028600         MOVE ORH-DEFAULT-LOCALE TO RES-LOCALE.
028700 231-EXIT.
028800     EXIT.
028900*
029000 232-RESOLVE-CURRENCY.
029100*
029200     IF ORH-CURRENCY NOT = SPACE
029300         MOVE ORH-CURRENCY TO RES-CURRENCY
029400     ELSE
029500         MOVE STE-DEFAULT-CURRENCY-CODE (STORE-IDX)
029600             TO RES-CURRENCY.
029700 232-EXIT.
029800     EXIT.
029900*
030000 233-RESOLVE-BILL-FROM.
030100*
030200     IF ORH-BILL-FROM-PARTY-ID NOT = SPACE
030300         MOVE ORH-BILL-FROM-PARTY-ID TO RES-BILL-FROM-PARTY-ID
030400     ELSE
030500         MOVE STE-PAY-TO-PARTY-ID (STORE-IDX)
030600             TO RES-BILL-FROM-PARTY-ID.
030700 233-EXIT.
030800     EXIT.
030900*
031000 234-RESOLVE-FACILITY.
031100*
031200     MOVE STE-INVENTORY-FACILITY-ID (STORE-IDX) TO RES-FACILITY-ID.
031300 234-EXIT.
031400     EXIT.
031500*
031600 235-RESOLVE-VIEW-CART.
031700*
031800     IF STE-VIEW-CART-ON-ADD (STORE-IDX) = "Y"
031900             OR STE-VIEW-CART-ON-ADD (STORE-IDX) = "y"
032000         MOVE "Y" TO RES-VIEW-CART-ON-ADD
032100     ELSE
032200         MOVE "N" TO RES-VIEW-CART-ON-ADD.
032300 235-EXIT.
032400     EXIT.
032500*
032600 240-WRITE-HEADER-RESULT.
032700*
032800     WRITE RES-ORDER-HEADER-RESULT.
032900 240-EXIT.
033000     EXIT.
033100*
033200 250-REJECT-HEADER.
033300*
033400     ADD 1 TO WS-HEADERS-REJECTED.
033500     MOVE SPACE TO EXC-EXCEPTION-LINE-R.
033600     STRING "UNABLE TO LOCATE PRODUCTSTORE BY ID "
033700             ORH-STORE-ID
033800             DELIMITED BY SIZE INTO EXC-MESSAGE-TEXT.
033900     WRITE EXC-EXCEPTION-LINE.
034000 250-EXIT.
034100     EXIT.
034200*
034300 900-WRITE-CONTROL-COUNTS.
034400*
034500     MOVE WS-HEADERS-READ TO RCC-HEADERS-READ.
034600     MOVE WS-HEADERS-REJECTED TO RCC-HEADERS-REJECTED.
034700     MOVE WS-LAST-RESOLVED-STORE-ID TO
034800         RCC-LAST-RESOLVED-STORE-ID.
034900     WRITE RCC-RUN-CONTROL-RECORD.
035000 900-EXIT.
035100     EXIT.
035200*
035300 950-TERMINATE-RUN.
035400*
035500     CLOSE STOREMST
035600           ORDHREQ
035700           ORDHRES
035800           EXCPRPT
035900           CTLCNT.
036000 950-EXIT.
036100     EXIT.
