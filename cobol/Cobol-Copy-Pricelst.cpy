000100******************************************************************
000200** PRICE-LIST-ENTRY RECORD LAYOUT
000300**
000400** ONE ROW PER PRODUCT/PRICE-TYPE COMBINATION ON THE PRICE LIST
000500** EXTRACT.  USED ONLY BY THE LINE-ITEM PRICING STEP (ORDV2000)
000600** TO RESOLVE THE SPECIAL_PROMO PRICE WHEN A LINE ARRIVES WITH
000700** NO BASE PRICE OF ITS OWN.  LOADED INTO A SEARCH-ALL TABLE
000800** KEYED ON PRODUCT ID WITHIN PRICE TYPE ID -- SEE WORKING-
000900** STORAGE SECTION OF ORDV2000.
001000******************************************************************
001100 01  PRC-PRICE-LIST-RECORD.
001200     05  PRC-PRODUCT-ID               PIC X(20).
001300     05  PRC-PRICE-TYPE-ID            PIC X(20).
001400     05  PRC-PRICE-AMOUNT             PIC S9(9)V99.
001500     05  PRC-CURRENCY-CODE            PIC X(03).
001600     05  PRC-UNIT-OF-MEASURE          PIC X(06).
001700     05  PRC-EFFECTIVE-DATE.
001800         10  PRC-EFF-CCYY             PIC 9(04).
001900         10  PRC-EFF-MM               PIC 9(02).
002000         10  PRC-EFF-DD               PIC 9(02).
002100     05  PRC-EFFECTIVE-DATE-R REDEFINES
002200                 PRC-EFFECTIVE-DATE.
002300         10  PRC-EFF-DATE-YYMMDD      PIC 9(08).
002400     05  PRC-EXPIRATION-DATE          PIC 9(08).
002500     05  PRC-LAST-UPDATED-BY          PIC X(08).
002600     05  PRC-RECORD-STATUS            PIC X(01).
002700         88  PRC-PRICE-ACTIVE                 VALUE "A".
002800         88  PRC-PRICE-SUPERSEDED             VALUE "S".
002900     05  FILLER                       PIC X(40).
