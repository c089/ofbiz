000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.  ORDV2000.
000400 AUTHOR.      R J MASON.
000500 INSTALLATION. MERCHANTS DATA PROCESSING CENTER.
000600 DATE-WRITTEN. 1987-03-17.
000700 DATE-COMPILED.
000800 SECURITY.    CONFIDENTIAL - AUTHORIZED USERS ONLY.
000900*
001000******************************************************************
001100** ORDV2000 -- LINE-ITEM MINIMUM-ORDER AND GIFT-CERTIFICATE PIN
001200** STEP
001300**
001400** JOB STEP 2 OF THE ORDER VALIDATION / PRICING RULES BATCH JOB.
001500** READS THE RUN CONTROL RECORD LEFT BY ORDV1000 TO PICK UP THE
001600** STORE ID LAST RESOLVED ON THE HEADER PASS, RE-READS THE STORE
001700** MASTER EXTRACT TO OBTAIN THAT STORE'S GIFT-CERTIFICATE PIN
001800** FLAG, LOADS THE PRICE LIST EXTRACT, THEN READS EACH ORDER
001900** LINE ITEM AND:
002000**   - COMPUTES THE MINIMUM QUANTITY THAT MUST BE ORDERED TO
002100**     SATISFY THE LINE'S CONFIGURED MINIMUM ORDER PRICE, USING
002200**     THE LINE'S OWN BASE PRICE WHEN SUPPLIED OR FALLING BACK
002300**     TO THE SPECIAL_PROMO PRICE-LIST ROW WHEN IT IS NOT;
002400**   - CARRIES FORWARD THE GIFT-CERTIFICATE PIN REQUIREMENT FOR
002500**     THE RUN'S STORE ONTO EVERY LINE RESULT.
002600** ENDS BY PRINTING THE COMBINED RUN CONTROL REPORT -- HEADER
002700** COUNTS CARRIED FROM ORDV1000 PLUS THIS STEP'S OWN LINE COUNT.
002800**
002900*-----------------------------------------------------------------
003000* CHANGE LOG
003100*-----------------------------------------------------------------
003200* DATE       BY   REQUEST#      DESCRIPTION
003300* ---------- ---  ------------  ---------------------------------
003400* 1987-03-17 RJM  CR-1987-009   ORIGINAL PROGRAM, WRITTEN FOR THE 87009RJM
003500*                               CART-TO-BATCH CONVERSION PROJECT.
003600* 1988-02-11 RJM  CR-1988-006   CORRECTED MINIMUM ORDER QUANTITY  88006RJM
003700*                               TO ROUND UP, NOT TO NEAREST --
003800*                               PARTIAL UNITS WERE SHORTING AP.
003900* 1990-07-19 TLK  CR-1990-055   ADDED SPECIAL_PROMO PRICE-LIST    90055TLK
004000*                               FALLBACK WHEN LINE HAS NO BASE
004100*                               PRICE OF ITS OWN.
004200* 1996-05-08 DWP  CR-1996-042   NOW READS CTLCNT FOR STORE ID     96042DWP
004300*                               AND HEADER COUNTS INSTEAD OF
004400*                               REPEATING THE HEADER PASS HERE.
004500* 1998-11-02 DWP  CR-1998-231   Y2K: PRICE LIST EFFECTIVE/EXPIRE  98231DWP
004600*                               DATES EXPANDED TO CCYY.
004700* 1999-02-19 DWP  CR-1999-014   Y2K: VERIFIED RUN CONTROL REPORT  99014DWP
004800*                               DATE STAMP IS CCYY CLEAN.
004820* 2004-08-30 GLR  CR-2004-067   PRICE TABLE MAX RAISED TO 2000    04067GLR
004840*                               ENTRIES FOR THE REGIONAL STORE
004860*                               ROLLOUT.
004880* 2013-06-11 PNV  CR-2013-029   ADDED DEBUG-TRACE UPSI SWITCH FOR 13029PNV
004890*                               PRODUCTION SUPPORT, NO LOGIC
004895*                               CHANGE.
004900*-----------------------------------------------------------------
005000*
005100 ENVIRONMENT DIVISION.
005200*
005300 CONFIGURATION SECTION.
005400*
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM
005700     SWITCH-1 IS UPSI-1
005800         ON STATUS IS DEBUG-TRACE-ON
005900         OFF STATUS IS DEBUG-TRACE-OFF.
006000*
006100 INPUT-OUTPUT SECTION.
006200*
006300 FILE-CONTROL.
006400*
006500     SELECT CTLCNT   ASSIGN TO CTLCNT
006600                     ORGANIZATION IS LINE SEQUENTIAL.
006700     SELECT STOREMST ASSIGN TO STOREMST
006800                     ORGANIZATION IS LINE SEQUENTIAL.
006900     SELECT PRICELST ASSIGN TO PRICELST
007000                     ORGANIZATION IS LINE SEQUENTIAL.
007100     SELECT ORDLITEM ASSIGN TO ORDLITEM
007200                     ORGANIZATION IS LINE SEQUENTIAL.
007300     SELECT ORDLRSLT ASSIGN TO ORDLRSLT
007400                     ORGANIZATION IS LINE SEQUENTIAL.
007500*
007600 DATA DIVISION.
007700*
007800 FILE SECTION.
007900*
008000 FD  CTLCNT.
008100*
008200 01  RCC-RUN-CONTROL-RECORD.
008300     05  RCC-HEADERS-READ             PIC 9(07).
008400     05  RCC-HEADERS-REJECTED         PIC 9(07).
008500     05  RCC-LAST-RESOLVED-STORE-ID   PIC X(20).
008600     05  FILLER                       PIC X(46).
008700*
008800 FD  STOREMST.
008900*
009000     COPY STRMAST.
009100*
009200 FD  PRICELST.
009300*
009400     COPY PRICELST.
009500*
009600 FD  ORDLITEM.
009700*
009800 01  LIN-ORDER-LINE-ITEM.
009900     05  LIN-PRODUCT-ID               PIC X(20).
010000     05  LIN-BASE-PRICE               PIC S9(09)V99.
010100     05  LIN-BASE-PRICE-PRESENT       PIC X(01).
010200     05  LIN-MIN-ORDER-PRICE          PIC S9(09)V99.
010300     05  FILLER                       PIC X(27).
010400*
010500 FD  ORDLRSLT.
010600*
010700 01  RLN-ORDER-LINE-RESULT.
010800     05  RLN-PRODUCT-ID               PIC X(20).
010900     05  RLN-MIN-ORDER-QTY            PIC S9(07)V999.
011000     05  RLN-PIN-REQUIRED             PIC X(01).
011100     05  FILLER                       PIC X(32).
011200*
011300 WORKING-STORAGE SECTION.
011400*
011420 77  WS-ORDLITEM-EOF-SWITCH       PIC X  VALUE "N".
011440     88  ORDLITEM-EOF                    VALUE "Y".
011460 77  WS-STOREMST-EOF-SWITCH       PIC X  VALUE "N".
011480     88  STOREMST-EOF                    VALUE "Y".
011500 01  WS-SWITCHES.
012000     05  WS-PRICELST-EOF-SWITCH       PIC X  VALUE "N".
012100         88  PRICELST-EOF                    VALUE "Y".
012200     05  WS-STORE-FOUND-SWITCH        PIC X  VALUE "N".
012300         88  STORE-FOUND                     VALUE "Y".
012400     05  WS-PRICE-FOUND-SWITCH        PIC X  VALUE "N".
012500         88  PRICE-FOUND                     VALUE "Y".
012520     05  FILLER                       PIC X(05).
012600*
012700 01  WS-COUNTERS.
012800     05  WS-LINES-READ                PIC S9(7)  COMP  VALUE ZERO.
012900     05  WS-LINES-WITH-MIN-QTY        PIC S9(7)  COMP  VALUE ZERO.
012920     05  FILLER                       PIC X(02).
013000*
013100 01  WS-TABLE-CONTROL.
013200     05  WS-STORE-TABLE-COUNT         PIC S9(4)  COMP  VALUE ZERO.
013300     05  WS-STORE-TABLE-MAX           PIC S9(4)  COMP  VALUE +500.
013400     05  WS-PRICE-TABLE-COUNT         PIC S9(4)  COMP  VALUE ZERO.
013500     05  WS-PRICE-TABLE-MAX           PIC S9(4)  COMP  VALUE +2000.
013520     05  FILLER                       PIC X(02).
013600*
013700 01  WS-RUN-CONTROLS.
013800     05  WS-RUN-STORE-ID              PIC X(20)  VALUE SPACE.
013900     05  WS-HEADERS-READ              PIC S9(7)  COMP  VALUE ZERO.
014000     05  WS-HEADERS-REJECTED          PIC S9(7)  COMP  VALUE ZERO.
014100     05  WS-PIN-REQUIRED-FLAG         PIC X(01)  VALUE "N".
014120     05  FILLER                       PIC X(03).
014200*
014300 01  WS-PRICING-WORK-AREA.
014400     05  WS-EFFECTIVE-PRICE           PIC S9(09)V99  VALUE ZERO.
014500     05  WS-QTY-WHOLE                 PIC S9(07)     COMP
014600                                                      VALUE ZERO.
014700     05  WS-QTY-REMAINDER             PIC S9(09)V99  VALUE ZERO.
014720     05  FILLER                       PIC X(02).
014800*
014900 01  WS-RUN-DATE.
015000     05  WS-RUN-DATE-YYMMDD           PIC 9(06).
015100 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
015200     05  WS-RUN-YY                    PIC 9(02).
015300     05  WS-RUN-MM                    PIC 9(02).
015400     05  WS-RUN-DD                    PIC 9(02).
015500*
015600******************************************************************
015700** STORE-TABLE -- SLIM PROJECTION OF THE STORE MASTER, CARRYING
015800** ONLY THE FIELDS THE GIFT-CERTIFICATE PIN DETERMINATION NEEDS.
015900******************************************************************
016000 01  STORE-TABLE.
016100     05  STORE-TABLE-ENTRY OCCURS 1 TO 500 TIMES
016200             DEPENDING ON WS-STORE-TABLE-COUNT
016300             ASCENDING KEY IS STE-STORE-ID
016400             INDEXED BY STORE-IDX.
016500         10  STE-STORE-ID              PIC X(20).
016600         10  STE-REQUIRE-PIN-CODE      PIC X(01).
016700         10  FILLER                    PIC X(09).
016800*
016900******************************************************************
017000** PRICE-TABLE -- THE "PRODUCTPRICE" ROW SHAPE, SLIM-PROJECTED
017100** TO PRODUCT/PRICE-TYPE/AMOUNT FOR THE SPECIAL_PROMO FALLBACK
017200** LOOKUP.  KEYED ASCENDING ON PRODUCT ID WITHIN PRICE TYPE.
017300******************************************************************
017400 01  PRICE-TABLE.
017500     05  PRICE-TABLE-ENTRY OCCURS 1 TO 2000 TIMES
017600             DEPENDING ON WS-PRICE-TABLE-COUNT
017700             ASCENDING KEY IS PTE-PRODUCT-ID
017800                              PTE-PRICE-TYPE-ID
017900             INDEXED BY PRICE-IDX.
018000         10  PTE-PRODUCT-ID            PIC X(20).
018100         10  PTE-PRICE-TYPE-ID          PIC X(20).
018200         10  PTE-PRICE-AMOUNT           PIC S9(09)V99.
018300*
018400 PROCEDURE DIVISION.
018500*
018600 000-APPLY-LINE-ITEM-RULES.
018700*
018800     PERFORM 100-INITIALIZE-RUN THRU 100-EXIT.
018900     PERFORM 150-LOAD-STORE-TABLE THRU 150-EXIT.
019000     PERFORM 160-RESOLVE-PIN-REQUIREMENT THRU 160-EXIT.
019100     PERFORM 170-LOAD-PRICE-TABLE THRU 170-EXIT.
019200     PERFORM 200-PROCESS-LINE-ITEMS THRU 200-EXIT
019300         UNTIL ORDLITEM-EOF.
019400     PERFORM 900-PRINT-RUN-CONTROL-REPORT THRU 900-EXIT.
019500     PERFORM 950-TERMINATE-RUN THRU 950-EXIT.
019600     STOP RUN.
019700*
019800 100-INITIALIZE-RUN.
019900*
020000     ACCEPT WS-RUN-DATE-YYMMDD FROM DATE.
020100     IF DEBUG-TRACE-ON
020200         DISPLAY "ORDV2000 DEBUG -- RUN DATE " WS-RUN-DATE-YYMMDD.
020300     OPEN INPUT  CTLCNT
020400                 STOREMST
020500                 PRICELST
020600                 ORDLITEM
020700          OUTPUT ORDLRSLT.
020800     READ CTLCNT
020900         AT END
021000             DISPLAY "ORDV2000 -- NO RUN CONTROL RECORD, ABORTED"
021100             MOVE 16 TO RETURN-CODE
021200             PERFORM 950-TERMINATE-RUN THRU 950-EXIT
021300             STOP RUN.
021400     MOVE RCC-HEADERS-READ TO WS-HEADERS-READ.
021500     MOVE RCC-HEADERS-REJECTED TO WS-HEADERS-REJECTED.
021600     MOVE RCC-LAST-RESOLVED-STORE-ID TO WS-RUN-STORE-ID.
021700 100-EXIT.
021800     EXIT.
021900*
022000 150-LOAD-STORE-TABLE.
022100*
022200     PERFORM 155-READ-STOREMST THRU 155-EXIT.
022300     PERFORM 156-LOAD-ONE-STORE-ENTRY THRU 156-EXIT
022400         UNTIL STOREMST-EOF.
022500 150-EXIT.
022600     EXIT.
022700*
022800 155-READ-STOREMST.
022900*
023000     READ STOREMST
023100         AT END
023200             SET STOREMST-EOF TO TRUE.
023300 155-EXIT.
023400     EXIT.
023500*
023600 156-LOAD-ONE-STORE-ENTRY.
023700*
023800     ADD 1 TO WS-STORE-TABLE-COUNT.
023900     IF WS-STORE-TABLE-COUNT > WS-STORE-TABLE-MAX
024000         DISPLAY "ORDV2000 -- STORE TABLE FULL, RUN ABORTED"
024100         PERFORM 950-TERMINATE-RUN THRU 950-EXIT
024200         MOVE 16 TO RETURN-CODE
024300         STOP RUN.
024400     MOVE STR-STORE-ID
024500         TO STE-STORE-ID (WS-STORE-TABLE-COUNT).
024600     MOVE STR-REQUIRE-PIN-CODE
024700         TO STE-REQUIRE-PIN-CODE (WS-STORE-TABLE-COUNT).
024800     PERFORM 155-READ-STOREMST THRU 155-EXIT.
024900 156-EXIT.
025000     EXIT.
025100*
025200 160-RESOLVE-PIN-REQUIREMENT.
025300*
025400     SET STORE-FOUND TO FALSE.
025500     SEARCH ALL STORE-TABLE-ENTRY
025600         AT END
025700             NEXT SENTENCE
025800         WHEN STE-STORE-ID (STORE-IDX) = WS-RUN-STORE-ID
025900             SET STORE-FOUND TO TRUE.
026000     IF STORE-FOUND
026100             AND STE-REQUIRE-PIN-CODE (STORE-IDX) = "Y"
026200         MOVE "Y" TO WS-PIN-REQUIRED-FLAG
026300     ELSE
026400         MOVE "N" TO WS-PIN-REQUIRED-FLAG.
026500 160-EXIT.
026600     EXIT.
026700*
026800 170-LOAD-PRICE-TABLE.
026900*
027000     PERFORM 175-READ-PRICELST THRU 175-EXIT.
027100     PERFORM 176-LOAD-ONE-PRICE-ENTRY THRU 176-EXIT
027200         UNTIL PRICELST-EOF.
027300 170-EXIT.
027400     EXIT.
027500*
027600 175-READ-PRICELST.
027700*
027800     READ PRICELST
027900         AT END
028000             SET PRICELST-EOF TO TRUE.
028100 175-EXIT.
028200     EXIT.
028300*
028400 176-LOAD-ONE-PRICE-ENTRY.
028500*
028600     ADD 1 TO WS-PRICE-TABLE-COUNT.
028700     IF WS-PRICE-TABLE-COUNT > WS-PRICE-TABLE-MAX
028800         DISPLAY "ORDV2000 -- PRICE TABLE FULL, RUN ABORTED"
028900         PERFORM 950-TERMINATE-RUN THRU 950-EXIT
029000         MOVE 16 TO RETURN-CODE
029100         STOP RUN.
029200     MOVE PRC-PRODUCT-ID
029300         TO PTE-PRODUCT-ID (WS-PRICE-TABLE-COUNT).
029400     MOVE PRC-PRICE-TYPE-ID
029500         TO PTE-PRICE-TYPE-ID (WS-PRICE-TABLE-COUNT).
029600     MOVE PRC-PRICE-AMOUNT
029700         TO PTE-PRICE-AMOUNT (WS-PRICE-TABLE-COUNT).
029800     PERFORM 175-READ-PRICELST THRU 175-EXIT.
029900 176-EXIT.
030000     EXIT.
030100*
030200 200-PROCESS-LINE-ITEMS.
030300*
030400     PERFORM 210-READ-ORDER-LINE THRU 210-EXIT.
030500     IF NOT ORDLITEM-EOF
030600         ADD 1 TO WS-LINES-READ
030700         PERFORM 220-COMPUTE-MIN-ORDER-QTY THRU 220-EXIT
030800         MOVE WS-PIN-REQUIRED-FLAG TO RLN-PIN-REQUIRED
030900         PERFORM 240-WRITE-LINE-RESULT THRU 240-EXIT.
031000 200-EXIT.
031100     EXIT.
031200*
031300 210-READ-ORDER-LINE.
031400*
031500     READ ORDLITEM
031600         AT END
031700             SET ORDLITEM-EOF TO TRUE.
031800 210-EXIT.
031900     EXIT.
032000*
032100 220-COMPUTE-MIN-ORDER-QTY.
032200*
032300     MOVE LIN-PRODUCT-ID TO RLN-PRODUCT-ID.
032400     IF LIN-MIN-ORDER-PRICE = ZERO
032500         MOVE ZERO TO RLN-MIN-ORDER-QTY
032600     ELSE
032700         PERFORM 221-DETERMINE-EFFECTIVE-PRICE THRU 221-EXIT
032800         IF PRICE-FOUND
032900             PERFORM 222-ROUND-UP-MIN-ORDER-QTY THRU 222-EXIT
033000         ELSE
033100             MOVE ZERO TO RLN-MIN-ORDER-QTY.
033200     IF RLN-MIN-ORDER-QTY > ZERO
033300         ADD 1 TO WS-LINES-WITH-MIN-QTY.
033400 220-EXIT.
033500     EXIT.
033600*
033700 221-DETERMINE-EFFECTIVE-PRICE.
033800*
033900     IF LIN-BASE-PRICE-PRESENT = "Y"
034000         MOVE LIN-BASE-PRICE TO WS-EFFECTIVE-PRICE
034100         SET PRICE-FOUND TO TRUE
034200     ELSE
034300         PERFORM 225-LOOKUP-SPECIAL-PROMO THRU 225-EXIT.
034400 221-EXIT.
034500     EXIT.
034600*
034700 225-LOOKUP-SPECIAL-PROMO.
034800*
034900     SET PRICE-FOUND TO FALSE.
035000     SEARCH ALL PRICE-TABLE-ENTRY
035100         AT END
035200             NEXT SENTENCE
035300         WHEN PTE-PRODUCT-ID (PRICE-IDX) = LIN-PRODUCT-ID
035400             AND PTE-PRICE-TYPE-ID (PRICE-IDX) = "SPECIAL_PROMO"
035500             MOVE PTE-PRICE-AMOUNT (PRICE-IDX)
035600                 TO WS-EFFECTIVE-PRICE
035700             SET PRICE-FOUND TO TRUE.
035800 225-EXIT.
035900     EXIT.
036000*
036100 222-ROUND-UP-MIN-ORDER-QTY.
036200*
036300     DIVIDE LIN-MIN-ORDER-PRICE BY WS-EFFECTIVE-PRICE
036400         GIVING WS-QTY-WHOLE
036500         REMAINDER WS-QTY-REMAINDER.
036600     IF WS-QTY-REMAINDER NOT = ZERO
036700         ADD 1 TO WS-QTY-WHOLE.
036800     MOVE WS-QTY-WHOLE TO RLN-MIN-ORDER-QTY.
036900 222-EXIT.
037000     EXIT.
037100*
037200 240-WRITE-LINE-RESULT.
037300*
037400     WRITE RLN-ORDER-LINE-RESULT.
037500 240-EXIT.
037600     EXIT.
037700*
037800 900-PRINT-RUN-CONTROL-REPORT.
037900*
038000     DISPLAY " ".
038100     DISPLAY "ORDER VALIDATION / PRICING RULES -- RUN TOTALS".
038200     DISPLAY "ORDER HEADERS READ .......................  "
038300             WS-HEADERS-READ.
038400     DISPLAY "ORDER HEADERS REJECTED (STORE NOT FOUND) .  "
038500             WS-HEADERS-REJECTED.
038600     DISPLAY "ORDER LINES WITH MINIMUM-ORDER CONSTRAINT   "
038700             "APPLIED .................................  "
038800             WS-LINES-WITH-MIN-QTY.
038900 900-EXIT.
039000     EXIT.
039100*
039200 950-TERMINATE-RUN.
039300*
039400     CLOSE CTLCNT
039500           STOREMST
039600           PRICELST
039700           ORDLITEM
039800           ORDLRSLT.
039900 950-EXIT.
040000     EXIT.
