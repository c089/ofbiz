000100******************************************************************
000200** STORE-MASTER RECORD LAYOUT
000300**
000400** ONE ENTRY PER PRODUCT STORE SET UP ON THE MERCHANDISING
000500** SYSTEM.  SHARED BY THE ORDER-HEADER DEFAULTING STEP (ORDV1000)
000600** AND THE LINE-ITEM PRICING STEP (ORDV2000) -- BOTH LOAD THIS
000700** LAYOUT INTO A SEARCH-ALL TABLE, SEE WORKING-STORAGE SECTION OF
000800** EACH PROGRAM.
000900**
001000** MAINTAINED BY THE STORE SETUP JOB (NOT PART OF THIS SUITE).
001100** THIS COPY MEMBER DESCRIBES THE RECORD AS IT ARRIVES ON THE
001200** SORTED STOREMST EXTRACT -- FIELDS NOT USED BY THE PRICING
001300** JOBS ARE CARRIED FOR COMPATIBILITY WITH THE OTHER STORE
001400** SETUP READERS AND ARE NOT REFERENCED HERE.
001500******************************************************************
001600 01  STR-STORE-MASTER-RECORD.
001700     05  STR-STORE-ID                PIC X(20).
001800     05  STR-STORE-NAME               PIC X(40).
001900     05  STR-STORE-ADDRESS.
002000         10  STR-ADDR-LINE-1          PIC X(30).
002100         10  STR-ADDR-LINE-2          PIC X(30).
002200         10  STR-ADDR-CITY            PIC X(20).
002300         10  STR-ADDR-STATE           PIC X(02).
002400         10  STR-ADDR-ZIP             PIC X(10).
002500     05  STR-STORE-PHONE              PIC X(14).
002600     05  STR-STORE-CONTROL-FLAGS.
002700         10  STR-VIEW-CART-ON-ADD     PIC X(01).
002800         10  STR-REQUIRE-PIN-CODE     PIC X(01).
002900         10  STR-ACTIVE-FLAG          PIC X(01).
003000             88  STR-STORE-ACTIVE             VALUE "Y".
003100             88  STR-STORE-INACTIVE           VALUE "N".
003200     05  STR-PAY-TO-PARTY-ID          PIC X(20).
003300     05  STR-INVENTORY-FACILITY-ID    PIC X(20).
003400     05  STR-DEFAULT-CURRENCY-CODE    PIC X(03).
003500     05  STR-DEFAULT-LOCALE-CODE      PIC X(10).
003600*        RESERVED -- NOT YET WIRED INTO THE ORDER-HEADER
003700*        DEFAULTING LOGIC.  REQUESTED BY MERCHANDISING FOR A
003800*        FUTURE RELEASE, SEE CR-1994-118.  UNTIL THEN THE
003900*        CALLER-SUPPLIED DEFAULT LOCALE ON THE ORDER HEADER
004000*        REQUEST GOVERNS (ORH-DEFAULT-LOCALE).
004100     05  STR-LAST-MAINTENANCE-DATE.
004200         10  STR-MAINT-CCYY           PIC 9(04).
004300         10  STR-MAINT-MM             PIC 9(02).
004400         10  STR-MAINT-DD             PIC 9(02).
004500     05  STR-LAST-MAINT-DATE-R REDEFINES
004600                 STR-LAST-MAINTENANCE-DATE.
004700         10  STR-MAINT-DATE-YYMMDD    PIC 9(08).
004800     05  STR-LAST-MAINTAINED-BY       PIC X(08).
004900     05  STR-RECORD-STATUS            PIC X(01).
005000         88  STR-RECORD-ACTIVE               VALUE "A".
005100         88  STR-RECORD-DELETED               VALUE "D".
005200     05  FILLER                       PIC X(43).
